000100* SPTFSTA.CPYBK                                                           
000200* COMMON FILE STATUS WORK AREA - SHARED BY ALL SPT PROGRAMS               
000300* PUT ON SHARED COPY LIBRARY SO EVERY VALIDATE/BATCH PGM TESTS            
000400* THE SAME CONDITION NAMES AGAINST WK-C-FILE-STATUS                       
000500                                                                          
000600 01  WK-C-FILE-STATUS         PIC X(02).                                  
000700     88  WK-C-SUCCESSFUL          VALUE "00".                             
000800     88  WK-C-DUPLICATE-KEY       VALUE "22".                             
000900     88  WK-C-RECORD-NOT-FOUND    VALUE "23".                             
001000     88  WK-C-END-OF-FILE         VALUE "10".                             
001100     88  WK-C-INVALID-KEY         VALUE "21" "24".                        
