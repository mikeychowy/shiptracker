000100* SPTSHIP.CPYBK                                                           
000200* I-O FORMAT:SPTSHIPR  FROM FILE SPTSHIP  OF LIBRARY SPTLIB               
000300* LAST KNOWN POSITION/STATUS PER SHIP - KEYED BY MMSI                     
000400 05  SPTSHIP-RECORD            PIC X(130).                                
000500 05  SPTSHIPR REDEFINES SPTSHIP-RECORD.                                   
000600         06  SPTSHIP-MMSI              PIC X(09).                         
000700*    SHIP KEY - UNIQUE                                                    
000800         06  SPTSHIP-TIME-LAST-UPDATE  PIC 9(13).                         
000900*    EPOCH MS OF FIX THIS ROW REFLECTS                                    
001000         06  SPTSHIP-LATITUDE          PIC S9(3)V9(5).                    
001100*    LAST KNOWN LATITUDE                                                  
001200         06  SPTSHIP-LONGITUDE         PIC S9(3)V9(5).                    
001300*    LAST KNOWN LONGITUDE                                                 
001400         06  SPTSHIP-NAME              PIC X(50).                         
001500         06  SPTSHIP-STATUS            PIC X(20).                         
001600         06  SPTSHIP-IS-IN-PORT        PIC X(01).                         
001700*    Y = INSIDE PORT POLYGON, N = OUTSIDE                                 
001800             88  SPTSHIP-IN-PORT           VALUE "Y".                     
001900             88  SPTSHIP-OUT-PORT          VALUE "N".                     
002000         06  SPTSHIP-FILLER-1          PIC X(21).                         
