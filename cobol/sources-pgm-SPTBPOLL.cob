000100 IDENTIFICATION DIVISION.                                                 
000200************************                                                  
000300 PROGRAM-ID.     SPTBPOLL.                                                
000400 AUTHOR.         R HUISMAN.                                               
000500 INSTALLATION.   PORT OPERATIONS SYSTEMS - RAIL & MARINE DIV.             
000600 DATE-WRITTEN.   28 FEB 1991.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*DESCRIPTION :  NIGHTLY/CONTINUOUS SHIP-TRACKING POLLING BATCH.           
001000*               READS ONE CYCLE OF SHIP POSITION POLLS, LOOKS UP          
001100*               EACH SHIP'S STORED SNAPSHOT BY MMSI, CALLS                
001200*               SPTVCUR TO SCREEN OUT STALE FIXES AND SPTVTRN TO          
001300*               DECIDE PORT ENTRY/EXIT, POSTS A PORT-EVENT ROW            
001400*               WHEN A TRANSITION OCCURS, AND REPLACES THE SHIP'S         
001500*               SNAPSHOT ROW WITH THE LATEST KNOWN DATA.                  
001600*                                                                         
001700*================================================================         
001800*HISTORY OF MODIFICATION:                                                 
001900*================================================================         
002000*28/02/1991 RH     - INITIAL VERSION FOR PORT TRACKING PROJECT            
002100*                    PHASE 1 (SHORE RADAR FEED ONLY). RUNS AS AN          
002200*                    HOURLY BATCH JOB OFF THE RADAR FEED EXTRACT.         
002300*----------------------------------------------------------------         
002400*02/11/1993 RH     - REQ 0334 - SPTVTRN IS NOW CALLED FOR EVERY           
002500*                    ELIGIBLE FIX INCLUDING FIRST SIGHTINGS, SO           
002600*                    NEW-IS-IN-PORT IS ALWAYS ESTABLISHED BEFORE          
002700*                    THE SNAPSHOT ROW IS WRITTEN.                         
002800*----------------------------------------------------------------         
002900*19/05/1996 MKV    - REQ 0612 - AIS FEED REPLACES SHORE RADAR AS          
003000*                    PRIMARY POSITION SOURCE. JOB NOW RUNS EVERY          
003100*                    15 MINUTES INSTEAD OF HOURLY. NO FILE LAYOUT         
003200*                    CHANGES.                                             
003300*----------------------------------------------------------------         
003400*03/09/1998 PDK    - Y2K PROJECT - TIME-LAST-UPDATE CONFIRMED             
003500*                    EPOCH MILLISECONDS THROUGHOUT, NO 2-DIGIT            
003600*                    YEAR FIELDS IN THIS JOB. SIGNED OFF PER Y2K          
003700*                    CERT #1184.                                          
003800*----------------------------------------------------------------         
003900*27/03/2001 PDK    - REQ 0911 - ABEND ON SPTEVCT OPEN/REWRITE             
004000*                    FAILURE INSTEAD OF SILENTLY LOSING THE NEXT          
004100*                    EVENT-ID SEQUENCE. OPERATIONS HAD TO RE-RUN          
004200*                    A WEEK OF EVENT HISTORY AFTER A FULL DASD.           
004300*----------------------------------------------------------------         
004400*11/06/2009 JSV    - REQ 1477 - COMMENT CLEAN-UP ONLY, NO LOGIC           
004500*                    CHANGE. RAN ON NEW 9406 BOX AS PART OF THE           
004600*                    HARDWARE REFRESH.                                    
004700*----------------------------------------------------------------         
004710*16/03/2016 TJS    - REQ 1688 - (1) DROPPED THE C01/TOP-OF-FORM           
004720*                    AND CLASS SPT-NUMERIC-CLASS CLAUSES FROM             
004730*                    SPECIAL-NAMES - NEITHER WAS REFERENCED               
004740*                    ANYWHERE IN THIS JOB. (2) THE TRAILING               
004750*                    FILLER ON SPTEVNTR/SPTSHIPR CANNOT BE SET            
004760*                    BY NAME IN PROCEDURE DIVISION - RENAMED TO           
004770*                    SPTEVNT-FILLER-1/SPTSHIP-FILLER-1 IN THE             
004780*                    COPYBOOKS SO THE CLEARING MOVES COMPILE.             
004790*----------------------------------------------------------------         
004800                                                                          
004850 EJECT                                                                    
004900 ENVIRONMENT DIVISION.                                                    
005000*********************                                                     
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER. IBM-AS400.                                              
005300 OBJECT-COMPUTER. IBM-AS400.                                              
005400 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA                            
005500                 I-O-FEEDBACK IS I-O-FEEDBACK-AREA                        
005800                 UPSI-0 IS UPSI-SWITCH-0                                  
005900                         ON STATUS IS U0-ON                               
006000                         OFF STATUS IS U0-OFF.                            
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300         SELECT SPTPOLL ASSIGN TO DATABASE-SPTPOLL                        
006400                 ORGANIZATION IS SEQUENTIAL                               
006500                 FILE STATUS IS WK-C-FILE-STATUS.                         
006600                                                                          
006700         SELECT SPTSHIP ASSIGN TO DATABASE-SPTSHIP                        
006800                 ORGANIZATION IS INDEXED                                  
006900                 ACCESS MODE IS DYNAMIC                                   
007000                 RECORD KEY IS EXTERNALLY-DESCRIBED-KEY                   
007100                 FILE STATUS IS WK-C-FILE-STATUS.                         
007200                                                                          
007300         SELECT SPTEVNT ASSIGN TO DATABASE-SPTEVNT                        
007400                 ORGANIZATION IS SEQUENTIAL                               
007500                 FILE STATUS IS WK-C-FILE-STATUS.                         
007600                                                                          
007700*SPTEVCT IS A SINGLE-ROW CONTROL FILE - LAST EVENT-ID ASSIGNED.           
007800*SAME ONE-ROW-CONTROL-FILE IDEA AS TFSCLSYS IN THE XFER SUITE.            
007900         SELECT SPTEVCT ASSIGN TO DATABASE-SPTEVCT                        
008000                 ORGANIZATION IS SEQUENTIAL                               
008100                 FILE STATUS IS WK-C-FILE-STATUS.                         
008200                                                                          
008250 EJECT                                                                    
008300 DATA DIVISION.                                                           
008400****************                                                          
008500 FILE SECTION.                                                            
008600****************                                                          
008700 FD  SPTPOLL                                                              
008800         LABEL RECORDS ARE OMITTED                                        
008900         DATA RECORD IS WK-C-SPTPOLL.                                     
009000 01  WK-C-SPTPOLL.                                                        
009100         COPY DDS-ALL-FORMATS OF SPTPOLL.                                 
009200 01  WK-C-SPTPOLL-1.                                                      
009300         COPY SPTPOLL.                                                    
009400                                                                          
009500 FD  SPTSHIP                                                              
009600         LABEL RECORDS ARE OMITTED                                        
009700         DATA RECORD IS WK-C-SPTSHIP.                                     
009800 01  WK-C-SPTSHIP.                                                        
009900         COPY DDS-ALL-FORMATS OF SPTSHIP.                                 
010000 01  WK-C-SPTSHIP-1.                                                      
010100         COPY SPTSHIP.                                                    
010200                                                                          
010300 FD  SPTEVNT                                                              
010400         LABEL RECORDS ARE OMITTED                                        
010500         DATA RECORD IS WK-C-SPTEVNT.                                     
010600 01  WK-C-SPTEVNT.                                                        
010700         COPY DDS-ALL-FORMATS OF SPTEVNT.                                 
010800 01  WK-C-SPTEVNT-1.                                                      
010900         COPY SPTEVNT.                                                    
011000                                                                          
011100 FD  SPTEVCT                                                              
011200         LABEL RECORDS ARE OMITTED                                        
011300         DATA RECORD IS WK-C-SPTEVCT.                                     
011400 01  WK-C-SPTEVCT.                                                        
011500         COPY DDS-ALL-FORMATS OF SPTEVCT.                                 
011600 01  WK-C-SPTEVCT-1.                                                      
011700         COPY SPTEVCT.                                                    
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000*************************                                                 
012100 01  FILLER                 PIC X(24) VALUE                               
012200                 "** PROGRAM SPTBPOLL **".                                
012300                                                                          
012400     COPY SPTFSTA.                                                        
012500                                                                          
012600 01  WK-C-CONTROL-SW.                                                     
012700         05  WS-C-EOF-SW             PIC X(01) VALUE "N".                 
012800             88  WS-C-EOF                VALUE "Y".                       
012900         05  WS-C-SNAP-FOUND-SW      PIC X(01) VALUE "N".                 
013000             88  WS-C-SNAP-FOUND         VALUE "Y".                       
013100         05  WS-C-EVCT-FOUND-SW      PIC X(01) VALUE "N".                 
013200             88  WS-C-EVCT-FOUND         VALUE "Y".                       
013300                                                                          
013400 77  WK-C-POLLS-READ-CT      PIC 9(07) COMP VALUE ZERO.                   
013500 77  WK-C-POLLS-REJECT-CT    PIC 9(07) COMP VALUE ZERO.                   
013600*    REJECTED BY SPTVCUR AS NOT ELIGIBLE (STALE OR DUPLICATE).            
013700 77  WK-C-EVENTS-POSTED-CT   PIC 9(07) COMP VALUE ZERO.                   
013800 77  WK-C-SNAPSHOTS-NEW-CT   PIC 9(07) COMP VALUE ZERO.                   
013900 77  WK-C-SNAPSHOTS-UPD-CT   PIC 9(07) COMP VALUE ZERO.                   
014000                                                                          
014100*RUN TOTALS LINE - ALTERNATE NUMERIC/DISPLAY VIEW FOR THE JOB             
014200*LOG SUMMARY WRITTEN AT Z000-END-PROGRAM-ROUTINE.                         
014300 01  WK-C-RUN-TOTALS.                                                     
014400         05  WK-C-RT-READ          PIC ZZZ,ZZ9.                           
014500         05  WK-C-RT-READ-N REDEFINES WK-C-RT-READ                        
014600                         PIC 9(07).                                       
014700         05  WK-C-RT-EVENTS        PIC ZZZ,ZZ9.                           
014800         05  WK-C-RT-EVENTS-N REDEFINES WK-C-RT-EVENTS                    
014900                         PIC 9(07).                                       
015000                                                                          
015100 01  WK-C-NEXT-EVENT-ID      PIC 9(09) COMP-3 VALUE ZERO.                 
015200 01  WK-C-NEXT-EVENT-ID-X REDEFINES WK-C-NEXT-EVENT-ID                    
015300                 PIC S9(05) COMP-3.                                       
015400                                                                          
015500*LINKAGE-STYLE WORK AREAS PASSED BY REFERENCE TO THE TWO CALLED           
015600*VALIDATION/DECISION ROUTINES. LAID OUT HERE, NOT IN LINKAGE,             
015700*SINCE THIS PROGRAM OWNS THE STORAGE AND CALLS DOWN INTO IT.              
015800     COPY VCUR.                                                           
015900     COPY VTRN.                                                           
016000                                                                          
016050 EJECT                                                                    
016100 PROCEDURE DIVISION.                                                      
016200*********************                                                     
016300 MAIN-MODULE.                                                             
016400         PERFORM A000-MAIN-PROCESSING                                     
016500                 THRU A099-MAIN-PROCESSING-EX.                            
016600         PERFORM Z000-END-PROGRAM-ROUTINE                                 
016700                 THRU Z999-END-PROGRAM-ROUTINE-EX.                        
016800         GOBACK.                                                          
016900                                                                          
016950 EJECT                                                                    
017000*---------------------------------------------------------------          
017100 A000-MAIN-PROCESSING.                                                    
017200*---------------------------------------------------------------          
017300         OPEN INPUT  SPTPOLL.                                             
017400         IF      NOT WK-C-SUCCESSFUL                                      
017500                 DISPLAY "SPTBPOLL - OPEN ERROR - SPTPOLL"                
017600                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
017700                 GO TO Y900-ABNORMAL-TERMINATION.                         
017800                                                                          
017900         OPEN I-O    SPTSHIP.                                             
018000         IF      NOT WK-C-SUCCESSFUL                                      
018100                 DISPLAY "SPTBPOLL - OPEN ERROR - SPTSHIP"                
018200                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
018300                 GO TO Y900-ABNORMAL-TERMINATION.                         
018400                                                                          
018500         OPEN EXTEND SPTEVNT.                                             
018600         IF      NOT WK-C-SUCCESSFUL                                      
018700                 DISPLAY "SPTBPOLL - OPEN ERROR - SPTEVNT"                
018800                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
018900                 GO TO Y900-ABNORMAL-TERMINATION.                         
019000                                                                          
019100         OPEN I-O    SPTEVCT.                                             
019200         IF      NOT WK-C-SUCCESSFUL                                      
019300                 DISPLAY "SPTBPOLL - OPEN ERROR - SPTEVCT"                
019400                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
019500                 GO TO Y900-ABNORMAL-TERMINATION.                         
019600                                                                          
019700         PERFORM B050-GET-NEXT-EVENT-ID                                   
019800                 THRU B059-GET-NEXT-EVENT-ID-EX.                          
019900                                                                          
020000         PERFORM C100-PROCESS-ONE-SHIP                                    
020100                 THRU C199-PROCESS-ONE-SHIP-EX                            
020200                         UNTIL WS-C-EOF.                                  
020300                                                                          
020400         PERFORM B090-SAVE-NEXT-EVENT-ID                                  
020500                 THRU B099-SAVE-NEXT-EVENT-ID-EX.                         
020600                                                                          
020700*---------------------------------------------------------------          
020800 A099-MAIN-PROCESSING-EX.                                                 
020900*---------------------------------------------------------------          
021000         EXIT.                                                            
021100                                                                          
021200*---------------------------------------------------------------          
021300*B050-GET-NEXT-EVENT-ID - READS THE ONE-ROW SPTEVCT CONTROL FILE          
021400*TO ESTABLISH THE NEXT EVENT-ID TO ASSIGN. AN EMPTY/MISSING FILE          
021500*MEANS THIS IS THE FIRST RUN EVER - START NUMBERING AT 1.                 
021600 B050-GET-NEXT-EVENT-ID.                                                  
021700*---------------------------------------------------------------          
021800         MOVE    1                TO   WK-C-NEXT-EVENT-ID.                
021900         READ    SPTEVCT.                                                 
022000         IF      WK-C-SUCCESSFUL                                          
022100                 MOVE    "Y"          TO   WS-C-EVCT-FOUND-SW             
022200                 COMPUTE WK-C-NEXT-EVENT-ID =                             
022300                         SPTEVCT-LAST-EVENT-ID + 1                        
022400         ELSE                                                             
022500                 IF   NOT WK-C-END-OF-FILE                                
022600                          DISPLAY "SPTBPOLL - READ ERR - SPTEVCT"         
022700                          DISPLAY "FILE STATUS " WK-C-FILE-STATUS         
022800                          GO TO Y900-ABNORMAL-TERMINATION                 
022900                 END-IF.                                                  
023000                                                                          
023100*---------------------------------------------------------------          
023200 B059-GET-NEXT-EVENT-ID-EX.                                               
023300*---------------------------------------------------------------          
023400         EXIT.                                                            
023500                                                                          
023600*---------------------------------------------------------------          
023700*B090-SAVE-NEXT-EVENT-ID - WRITES BACK THE UPDATED COUNTER. A             
023800*NOT-FOUND REWRITE MEANS THE CONTROL FILE WAS EMPTY ON ENTRY, SO          
023900*THE ROW IS WRITTEN INSTEAD OF REWRITTEN.                                 
024000 B090-SAVE-NEXT-EVENT-ID.                                                 
024100*---------------------------------------------------------------          
024200         MOVE    WK-C-NEXT-EVENT-ID TO SPTEVCT-LAST-EVENT-ID.             
024300         IF      WS-C-EVCT-FOUND                                          
024400                         REWRITE WK-C-SPTEVCT-1                           
024500         ELSE                                                             
024600                         WRITE   WK-C-SPTEVCT-1.                          
024700                                                                          
024800         IF      NOT WK-C-SUCCESSFUL                                      
024900                 DISPLAY "SPTBPOLL - SAVE ERROR - SPTEVCT"                
025000                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
025100                 GO TO Y900-ABNORMAL-TERMINATION.                         
025200                                                                          
025300*---------------------------------------------------------------          
025400 B099-SAVE-NEXT-EVENT-ID-EX.                                              
025500*---------------------------------------------------------------          
025600         EXIT.                                                            
025700                                                                          
025800*---------------------------------------------------------------          
025900*C100-PROCESS-ONE-SHIP - READS ONE SHIP-POLL-RECORD AND DRIVES            
026000*THE FULL PER-SHIP CYCLE: LOOK UP THE SNAPSHOT, RUN THE                   
026100*STALENESS CHECK, RUN THE PORT-MEMBERSHIP/TRANSITION CHECK, POST          
026200*AN EVENT IF ONE RESULTED, AND REPLACE THE SNAPSHOT ROW.                  
026300 C100-PROCESS-ONE-SHIP.                                                   
026400*---------------------------------------------------------------          
026500         READ    SPTPOLL                                                  
026600                 AT END  MOVE "Y" TO WS-C-EOF-SW                          
026700                                 GO TO C199-PROCESS-ONE-SHIP-EX.          
026800                                                                          
026900         ADD     1            TO   WK-C-POLLS-READ-CT.                    
027000         PERFORM D100-LOOKUP-SNAPSHOT                                     
027100                 THRU D199-LOOKUP-SNAPSHOT-EX.                            
027200                                                                          
027300         INITIALIZE       WK-C-VCUR-RECORD.                               
027400         MOVE SPTPOLL-TIME-LAST-UPDATE                                    
027500                     TO WK-C-VCUR-NEW-TIME-LAST-UPDATE.                   
027600         IF      WS-C-SNAP-FOUND                                          
027700                 SET   WK-C-VCUR-OLD-FOUND  TO TRUE                       
027800                 MOVE  SPTSHIP-TIME-LAST-UPDATE                           
027900                             TO WK-C-VCUR-OLD-TIME-LAST-UPDATE.           
028000         CALL    "SPTVCUR" USING WK-C-VCUR-RECORD.                        
028100                                                                          
028200         IF      NOT WK-C-VCUR-IS-ELIGIBLE                                
028300                 ADD   1   TO   WK-C-POLLS-REJECT-CT                      
028400                 GO TO C199-PROCESS-ONE-SHIP-EX.                          
028500                                                                          
028600*    ELIGIBLE FIX - RUN THE PORT MEMBERSHIP/TRANSITION CHECK.             
028700*    SPTVTRN IS CALLED UNCONDITIONALLY (REQ 0334) SO                      
028800*    NEW-IS-IN-PORT IS ALWAYS SET, EVEN ON A FIRST SIGHTING.              
028900         INITIALIZE       WK-C-VTRN-RECORD.                               
029000         MOVE    SPTPOLL-MMSI           TO   WK-C-VTRN-MMSI.              
029100         MOVE    SPTPOLL-LATITUDE       TO   WK-C-VTRN-LATITUDE.          
029200         MOVE    SPTPOLL-LONGITUDE      TO   WK-C-VTRN-LONGITUDE.         
029300         MOVE    SPTPOLL-TIME-LAST-UPDATE                                 
029400                     TO WK-C-VTRN-TIME-LAST-UPDATE.                       
029500         IF      WS-C-SNAP-FOUND                                          
029600                 SET   WK-C-VTRN-OLD-FOUND  TO TRUE                       
029700                 MOVE  SPTSHIP-IS-IN-PORT                                 
029800                             TO WK-C-VTRN-OLD-IS-IN-PORT.                 
029900         CALL    "SPTVTRN" USING WK-C-VTRN-RECORD.                        
030000                                                                          
030100         IF      WK-C-VTRN-IS-ENTRY OR WK-C-VTRN-IS-EXIT                  
030200                 PERFORM D100-POST-EVENT-RECORD                           
030300                         THRU D199-POST-EVENT-RECORD-EX.                  
030400                                                                          
030500         PERFORM D200-POST-SNAPSHOT-RECORD                                
030600                 THRU D299-POST-SNAPSHOT-RECORD-EX.                       
030700                                                                          
030800*---------------------------------------------------------------          
030900 C199-PROCESS-ONE-SHIP-EX.                                                
031000*---------------------------------------------------------------          
031100         EXIT.                                                            
031200                                                                          
031300*---------------------------------------------------------------          
031400*D100-LOOKUP-SNAPSHOT - KEYED READ OF SPTSHIP FOR THE CURRENT             
031500*POLL RECORD'S MMSI. SETS WS-C-SNAP-FOUND-SW SO THE CALLER CAN            
031600*TELL A FIRST SIGHTING FROM A KNOWN SHIP.                                 
031700 D100-LOOKUP-SNAPSHOT.                                                    
031800*---------------------------------------------------------------          
031900         MOVE    "N"          TO   WS-C-SNAP-FOUND-SW.                    
032000         MOVE    SPTPOLL-MMSI TO   SPTSHIP-MMSI.                          
032100         READ    SPTSHIP KEY IS EXTERNALLY-DESCRIBED-KEY.                 
032200         IF      WK-C-SUCCESSFUL                                          
032300                 MOVE  "Y"       TO   WS-C-SNAP-FOUND-SW                  
032400         ELSE                                                             
032500                 IF    WK-C-RECORD-NOT-FOUND                              
032600                             CONTINUE                                     
032700                 ELSE                                                     
032800                         DISPLAY "SPTBPOLL - READ ERR - SPTSHIP"          
032900                         DISPLAY "FILE STATUS " WK-C-FILE-STATUS          
033000                             GO TO Y900-ABNORMAL-TERMINATION.             
033100                                                                          
033200*---------------------------------------------------------------          
033300 D199-LOOKUP-SNAPSHOT-EX.                                                 
033400*---------------------------------------------------------------          
033500         EXIT.                                                            
033600                                                                          
033700*---------------------------------------------------------------          
033800*D100-POST-EVENT-RECORD - BUILDS AND WRITES ONE PORT-EVENT-               
033900*RECORD FOR THE ENTRY/EXIT JUST DETECTED, ASSIGNING THE NEXT              
034000*EVENT-ID AND ADVANCING THE IN-MEMORY COUNTER.                            
034100 D100-POST-EVENT-RECORD.                                                  
034200*---------------------------------------------------------------          
034300         MOVE    WK-C-NEXT-EVENT-ID TO SPTEVNT-EVENT-ID.                  
034400         MOVE    SPTPOLL-MMSI          TO   SPTEVNT-MMSI.                 
034500         MOVE    WK-C-VTRN-EVENT-TYPE  TO   SPTEVNT-EVENT-TYPE.           
034600         MOVE    SPTPOLL-TIME-LAST-UPDATE                                 
034700                     TO SPTEVNT-TIME-LAST-UPDATE.                         
034800         MOVE    SPACES          TO   SPTEVNT-FILLER-1.                   
034900                                                                          
035000         WRITE   WK-C-SPTEVNT-1.                                          
035100         IF      NOT WK-C-SUCCESSFUL                                      
035200                 DISPLAY "SPTBPOLL - WRITE ERROR - SPTEVNT"               
035300                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
035400                 GO TO Y900-ABNORMAL-TERMINATION.                         
035500                                                                          
035600         ADD     1               TO   WK-C-NEXT-EVENT-ID.                 
035700         ADD     1               TO   WK-C-EVENTS-POSTED-CT.              
035800                                                                          
035900         IF      U0-ON                                                    
036000                 DISPLAY "SPTBPOLL - POSTED" WK-C-VTRN-EVENT-TYPE         
036100                         "FOR" SPTPOLL-MMSI.                              
036200                                                                          
036300*---------------------------------------------------------------          
036400 D199-POST-EVENT-RECORD-EX.                                               
036500*---------------------------------------------------------------          
036600         EXIT.                                                            
036700                                                                          
036800*---------------------------------------------------------------          
036900*D200-POST-SNAPSHOT-RECORD - REPLACES (OR FIRST WRITES) THE               
037000*SPTSHIP ROW FOR THIS MMSI WITH THE LATEST POLL DATA PLUS THE             
037100*FRESHLY COMPUTED NEW-IS-IN-PORT FLAG. RUNS REGARDLESS OF                 
037200*WHETHER A TRANSITION EVENT WAS RAISED THIS CYCLE.                        
037300 D200-POST-SNAPSHOT-RECORD.                                               
037400*---------------------------------------------------------------          
037500         MOVE    SPTPOLL-MMSI              TO   SPTSHIP-MMSI.             
037600         MOVE    SPTPOLL-TIME-LAST-UPDATE  TO                             
037700                         SPTSHIP-TIME-LAST-UPDATE.                        
037800         MOVE    SPTPOLL-LATITUDE          TO   SPTSHIP-LATITUDE.         
037900         MOVE    SPTPOLL-LONGITUDE         TO   SPTSHIP-LONGITUDE.        
038000         MOVE    SPTPOLL-NAME              TO   SPTSHIP-NAME.             
038100         MOVE    SPTPOLL-STATUS            TO   SPTSHIP-STATUS.           
038200         MOVE  WK-C-VTRN-NEW-IS-IN-PORT TO   SPTSHIP-IS-IN-PORT.          
038300         MOVE    SPACES          TO   SPTSHIP-FILLER-1.                   
038400                                                                          
038500         IF      WS-C-SNAP-FOUND                                          
038600                 REWRITE WK-C-SPTSHIP-1                                   
038700                 ADD     1     TO   WK-C-SNAPSHOTS-UPD-CT                 
038800         ELSE                                                             
038900                 WRITE   WK-C-SPTSHIP-1                                   
039000                 ADD     1     TO   WK-C-SNAPSHOTS-NEW-CT.                
039100                                                                          
039200         IF      NOT WK-C-SUCCESSFUL                                      
039300                 DISPLAY "SPTBPOLL - SAVE ERROR - SPTSHIP"                
039400                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
039500                 GO TO Y900-ABNORMAL-TERMINATION.                         
039600                                                                          
039700*---------------------------------------------------------------          
039800 D299-POST-SNAPSHOT-RECORD-EX.                                            
039900*---------------------------------------------------------------          
040000         EXIT.                                                            
040100                                                                          
040200*---------------------------------------------------------------          
040300 Y900-ABNORMAL-TERMINATION.                                               
040400*---------------------------------------------------------------          
040500         PERFORM Z000-END-PROGRAM-ROUTINE                                 
040600                 THRU Z999-END-PROGRAM-ROUTINE-EX.                        
040700         MOVE    16              TO   RETURN-CODE.                        
040800         EXIT PROGRAM.                                                    
040900                                                                          
041000*---------------------------------------------------------------          
041100 Z000-END-PROGRAM-ROUTINE.                                                
041200*---------------------------------------------------------------          
041300         MOVE    WK-C-POLLS-READ-CT     TO   WK-C-RT-READ-N.              
041400         MOVE    WK-C-EVENTS-POSTED-CT  TO   WK-C-RT-EVENTS-N.            
041500         DISPLAY "SPTBPOLL - POLLS READ    " WK-C-RT-READ.                
041600         DISPLAY "SPTBPOLL - POLLS REJ     " WK-C-POLLS-REJECT-CT.        
041700         DISPLAY "SPTBPOLL - EVENTS POSTED " WK-C-RT-EVENTS.              
041800         DISPLAY "SNAPS ADDED   " WK-C-SNAPSHOTS-NEW-CT.                  
041900         DISPLAY "SNAPS UPDATED " WK-C-SNAPSHOTS-UPD-CT.                  
042000                                                                          
042100         CLOSE   SPTPOLL.                                                 
042200         CLOSE   SPTSHIP.                                                 
042300         CLOSE   SPTEVNT.                                                 
042400         CLOSE   SPTEVCT.                                                 
042500                                                                          
042600*---------------------------------------------------------------          
042700 Z999-END-PROGRAM-ROUTINE-EX.                                             
042800*---------------------------------------------------------------          
042900         EXIT.                                                            
043000                                                                          
043100******************************************************************        
043200**************** END OF PROGRAM SOURCE - SPTBPOLL ***************         
043300******************************************************************        
