000100 IDENTIFICATION DIVISION.                                                 
000200************************                                                  
000300 PROGRAM-ID.     SPTVCUR.                                                 
000400 AUTHOR.         R HUISMAN.                                               
000500 INSTALLATION.   PORT OPERATIONS SYSTEMS - RAIL & MARINE DIV.             
000600 DATE-WRITTEN.   14 FEB 1991.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*DESCRIPTION :  CALLED ROUTINE TO CHECK WHETHER AN INCOMING               
001000*               SHIP POSITION FIX IS NEWER THAN THE FIX                   
001100*               CURRENTLY HELD ON THE SHIP SNAPSHOT FILE.                 
001200*               A FIX THAT WOULD REGRESS THE SNAPSHOT TO                  
001300*               STALE DATA IS REJECTED (NOT ELIGIBLE).                    
001400*                                                                         
001500*================================================================         
001600*HISTORY OF MODIFICATION:                                                 
001700*================================================================         
001800*14/02/1991 RH     - INITIAL VERSION FOR PORT TRACKING PROJECT            
001900*                    PHASE 1 (SHORE RADAR FEED ONLY).                     
002000*----------------------------------------------------------------         
002100*02/11/1993 RH     - REQ 0334 - SHIP IS NOW ALSO ELIGIBLE WHEN NO         
002200*                    SNAPSHOT ROW EXISTS YET (FIRST SIGHTING).            
002300*----------------------------------------------------------------         
002400*19/05/1996 MKV    - REQ 0612 - AIS FEED REPLACES SHORE RADAR AS          
002500*                    PRIMARY POSITION SOURCE. NO LOGIC CHANGE,            
002600*                    RECOMPILE ONLY.                                      
002700*----------------------------------------------------------------         
002800*03/09/1998 PDK    - Y2K PROJECT - TIME-LAST-UPDATE WAS ALREADY           
002900*                    EPOCH MILLISECONDS (NOT A 2-DIGIT YEAR), SO          
003000*                    THIS PROGRAM NEEDS NO DATE WINDOWING. ITEM           
003100*                    REVIEWED AND SIGNED OFF PER Y2K CERT #1184.          
003200*----------------------------------------------------------------         
003300*27/03/2001 PDK    - REQ 0911 - ADDED WK-C-VCUR-ERROR-CD TO THE           
003400*                    OUTPUT GROUP SO THE CALLING PROGRAM CAN              
003500*                    DISTINGUISH A CLEAN "NOT ELIGIBLE" FROM A            
003600*                    PARAMETER ERROR. NO CALLERS USE IT YET.              
003700*----------------------------------------------------------------         
003800*11/06/2009 JSV    - REQ 1477 - COMMENT CLEAN-UP ONLY, NO LOGIC           
003900*                    CHANGE. RAN ON NEW 9406 BOX AS PART OF THE           
004000*                    HARDWARE REFRESH.                                    
004050*----------------------------------------------------------------         
004060*14/03/2014 TJS    - REQ 1602 - DROPPED THE WK-C-COMMON/SPTFSTA           
004070*                    COPY LEFT OVER FROM THE ORIGINAL CUT-AND-            
004080*                    PASTE OFF SPTBPOLL. THIS ROUTINE OPENS NO            
004090*                    FILES OF ITS OWN AND NEVER TESTED THE FILE           
004095*                    STATUS - SEE SPTVTRN FOR THE SAME PATTERN.           
004100*----------------------------------------------------------------         
004110*16/03/2016 TJS    - REQ 1688 - DROPPED THE UNUSED C01/TOP-OF-            
004120*                    FORM AND CLASS SPT-NUMERIC-CLASS CLAUSES             
004130*                    FROM SPECIAL-NAMES. NEITHER IS USED BY               
004140*                    THIS PROGRAM.                                        
004150*----------------------------------------------------------------         
004200                                                                          
004250 EJECT                                                                    
004300 ENVIRONMENT DIVISION.                                                    
004400*********************                                                     
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-AS400.                                              
004700 OBJECT-COMPUTER. IBM-AS400.                                              
004800 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA                            
005100                 UPSI-0 IS UPSI-SWITCH-0                                  
005200                         ON STATUS IS U0-ON                               
005300                         OFF STATUS IS U0-OFF.                            
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600*NO FILES - PURE COMPARISON ROUTINE, NO I-O OF ITS OWN.                   
005700                                                                          
005750 EJECT                                                                    
005800 DATA DIVISION.                                                           
005900****************                                                          
006000 FILE SECTION.                                                            
006100*NO FD ENTRIES - SEE FILE-CONTROL REMARK ABOVE.                           
006200                                                                          
006300 WORKING-STORAGE SECTION.                                                 
006400*************************                                                 
006500 01  FILLER                 PIC X(24) VALUE                               
006600                 "** PROGRAM SPTVCUR **".                                 
006700                                                                          
007100 77  WK-C-REC-FOUND-SW      PIC X(01) VALUE "N".                          
007200*    88  WK-C-REC-FOUND          VALUE "Y".                               
007300 77  WK-C-CALL-COUNT        PIC 9(07) COMP VALUE ZERO.                    
007400*    NUMBER OF TIMES THIS ROUTINE HAS BEEN CALLED THIS JOB -              
007500*    DISPLAYED UNDER UPSI-0 FOR TRACE/DEBUG RUNS ONLY.                    
007600                                                                          
007700*DIAGNOSTIC WORK AREA - ALTERNATE VIEWS OF THE TWO TIMESTAMPS             
007800*FOR UPSI-0 TRACE DISPLAYS AND FOR THE ELAPSED-TIME DELTA.                
007900 01  WK-C-DIAG-AREA.                                                      
008000         05  WK-C-DIAG-OLD-TS       PIC 9(13).                            
008100         05  WK-C-DIAG-OLD-TS-X REDEFINES WK-C-DIAG-OLD-TS                
008200                         PIC X(13).                                       
008300         05  WK-C-DIAG-NEW-TS       PIC 9(13).                            
008400         05  WK-C-DIAG-NEW-TS-X REDEFINES WK-C-DIAG-NEW-TS                
008500                         PIC X(13).                                       
008600         05  WK-C-DIAG-DELTA        PIC S9(13) COMP.                      
008700         05  WK-C-DIAG-DELTA-X  REDEFINES WK-C-DIAG-DELTA                 
008800                         PIC X(08).                                       
008900                                                                          
008950 EJECT                                                                    
009000 LINKAGE SECTION.                                                         
009100*****************                                                         
009200 COPY VCUR.                                                               
009300                                                                          
009350 EJECT                                                                    
009400 PROCEDURE DIVISION USING WK-C-VCUR-RECORD.                               
009500*********************************************                             
009600 MAIN-MODULE.                                                             
009700         PERFORM A000-MAIN-PROCESSING                                     
009800                 THRU A099-MAIN-PROCESSING-EX.                            
009900         EXIT PROGRAM.                                                    
010000                                                                          
010050 EJECT                                                                    
010100*---------------------------------------------------------------          
010200 A000-MAIN-PROCESSING.                                                    
010300*---------------------------------------------------------------          
010400         MOVE    "N"             TO   WK-C-VCUR-ELIGIBLE.                 
010500         MOVE    SPACES          TO   WK-C-VCUR-ERROR-CD.                 
010600         ADD     1               TO   WK-C-CALL-COUNT.                    
010700                                                                          
010800         MOVE    WK-C-VCUR-OLD-TIME-LAST-UPDATE                           
010900                 TO   WK-C-DIAG-OLD-TS.                                   
011000         MOVE    WK-C-VCUR-NEW-TIME-LAST-UPDATE                           
011100                 TO   WK-C-DIAG-NEW-TS.                                   
011200         COMPUTE WK-C-DIAG-DELTA =                                        
011300                 WK-C-DIAG-NEW-TS - WK-C-DIAG-OLD-TS.                     
011400         IF      U0-ON                                                    
011500                         DISPLAY "SPTVCUR - OLD/NEW/DELTA "               
011600                                         WK-C-DIAG-OLD-TS-X "/"           
011700                                         WK-C-DIAG-NEW-TS-X "/"           
011800                                         WK-C-DIAG-DELTA.                 
011900                                                                          
012000*    NO PRIOR SNAPSHOT - SHIP IS BEING SEEN FOR THE FIRST TIME.           
012100*    THE FIX IS ELIGIBLE (IT ESTABLISHES THE SHIP'S STATE) BUT            
012200*    NO TRANSITION WILL BE EVALUATED AGAINST IT - SEE SPTVTRN.            
012300         IF      NOT WK-C-VCUR-OLD-FOUND                                  
012400                         MOVE  "Y"       TO   WK-C-VCUR-ELIGIBLE          
012500                         GO TO A099-MAIN-PROCESSING-EX.                   
012600                                                                          
012700*    STALENESS RULE - STRICT GREATER THAN, NO GRACE WINDOW.               
012800*    EQUAL OR OLDER TIMESTAMPS REGRESS THE SNAPSHOT AND ARE               
012900*    DISCARDED WITHOUT COMMENT - THIS IS NORMAL TRAFFIC, NOT              
013000*    AN ERROR CONDITION.                                                  
013100         IF      WK-C-VCUR-NEW-TIME-LAST-UPDATE >                         
013200                                 WK-C-VCUR-OLD-TIME-LAST-UPDATE           
013300                         MOVE  "Y"       TO   WK-C-VCUR-ELIGIBLE          
013400         ELSE                                                             
013500                         MOVE  "N"       TO   WK-C-VCUR-ELIGIBLE.         
013600                                                                          
013700*---------------------------------------------------------------          
013800 A099-MAIN-PROCESSING-EX.                                                 
013900*---------------------------------------------------------------          
014000         EXIT.                                                            
014100                                                                          
014200******************************************************************        
014300**************** END OF PROGRAM SOURCE - SPTVCUR ***************          
014400******************************************************************        
