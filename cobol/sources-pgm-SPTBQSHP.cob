000100 IDENTIFICATION DIVISION.                                                 
000200************************                                                  
000300 PROGRAM-ID.     SPTBQSHP.                                                
000400 AUTHOR.         M KOOPMAN-VISSER.                                        
000500 INSTALLATION.   PORT OPERATIONS SYSTEMS - RAIL & MARINE DIV.             
000600 DATE-WRITTEN.   11 JUN 1996.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*DESCRIPTION :  ON-DEMAND IN-PORT SHIP QUERY. READS THE FULL              
001000*               SHIP-SNAPSHOT FILE AND COPIES EVERY ROW CURRENTLY         
001100*               FLAGGED IS-IN-PORT = Y TO AN EXTRACT FILE FOR             
001200*               DOWNLOAD OR REPORT WRITER PICKUP. COMPANION TO            
001300*               SPTBQEVT.                                                 
001400*                                                                         
001500*================================================================         
001600*HISTORY OF MODIFICATION:                                                 
001700*================================================================         
001800*11/06/1996 MKV    - INITIAL VERSION - REQ 0614. HARBOUR MASTER'S         
001900*                    OFFICE WANTED A SNAPSHOT OF EVERYTHING               
002000*                    CURRENTLY INSIDE THE PORT LIMIT ON DEMAND,           
002100*                    NOT JUST AT CYCLE END.                               
002200*----------------------------------------------------------------         
002300*03/09/1998 PDK    - Y2K PROJECT - NO 2-DIGIT YEAR FIELDS IN THIS         
002400*                    PROGRAM. SIGNED OFF PER Y2K CERT #1184.              
002500*----------------------------------------------------------------         
002600*14/02/2003 PDK    - REQ 1066 - ADDED ROW/MATCH COUNTS TO THE             
002700*                    CLOSEDOWN DISPLAY, SAME AS SPTBQEVT.                 
002800*----------------------------------------------------------------         
002900*11/06/2009 JSV    - REQ 1477 - COMMENT CLEAN-UP ONLY, NO LOGIC           
003000*                    CHANGE. RAN ON NEW 9406 BOX AS PART OF THE           
003100*                    HARDWARE REFRESH.                                    
003200*----------------------------------------------------------------         
003210*16/03/2016 TJS    - REQ 1688 - DROPPED THE UNUSED C01/TOP-OF-            
003220*                    FORM AND CLASS SPT-NUMERIC-CLASS CLAUSES             
003230*                    FROM SPECIAL-NAMES. NEITHER IS USED BY               
003240*                    THIS PROGRAM.                                        
003250*----------------------------------------------------------------         
003300                                                                          
003350 EJECT                                                                    
003400 ENVIRONMENT DIVISION.                                                    
003500*********************                                                     
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-AS400.                                              
003800 OBJECT-COMPUTER. IBM-AS400.                                              
003900 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA                            
004200                 UPSI-0 IS UPSI-SWITCH-0                                  
004300                         ON STATUS IS U0-ON                               
004400                         OFF STATUS IS U0-OFF.                            
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700         SELECT SPTSHIP ASSIGN TO DATABASE-SPTSHIP                        
004800                 ORGANIZATION IS SEQUENTIAL                               
004900                 FILE STATUS IS WK-C-FILE-STATUS.                         
005000                                                                          
005100*SPTSHPQ IS THE OUTBOUND EXTRACT - SAME ROW LAYOUT AS SPTSHIP,            
005200*HELD ON A SEPARATE PHYSICAL FILE. THIS PROGRAM READS SPTSHIP             
005300*BY SEQUENTIAL SWEEP, NOT BY KEY - EVERY ROW IS EXAMINED.                 
005400         SELECT SPTSHPQ ASSIGN TO DATABASE-SPTSHPQ                        
005500                 ORGANIZATION IS SEQUENTIAL                               
005600                 FILE STATUS IS WK-C-FILE-STATUS.                         
005700                                                                          
005750 EJECT                                                                    
005800 DATA DIVISION.                                                           
005900****************                                                          
006000 FILE SECTION.                                                            
006100****************                                                          
006200 FD  SPTSHIP                                                              
006300         LABEL RECORDS ARE OMITTED                                        
006400         DATA RECORD IS WK-C-SPTSHIP.                                     
006500 01  WK-C-SPTSHIP.                                                        
006600         COPY DDS-ALL-FORMATS OF SPTSHIP.                                 
006700 01  WK-C-SPTSHIP-1.                                                      
006800         COPY SPTSHIP.                                                    
006900                                                                          
007000 FD  SPTSHPQ                                                              
007100         LABEL RECORDS ARE OMITTED                                        
007200         DATA RECORD IS WK-C-SPTSHPQ.                                     
007300 01  WK-C-SPTSHPQ.                                                        
007400         COPY DDS-ALL-FORMATS OF SPTSHPQ.                                 
007500 01  WK-C-SPTSHPQ-1.                                                      
007600         COPY SPTSHIP.                                                    
007700                                                                          
007800 WORKING-STORAGE SECTION.                                                 
007900*************************                                                 
008000 01  FILLER                 PIC X(24) VALUE                               
008100                 "** PROGRAM SPTBQSHP **".                                
008200                                                                          
008300     COPY SPTFSTA.                                                        
008400                                                                          
008500 01  WK-C-CONTROL-SW.                                                     
008600         05  WS-C-EOF-SW             PIC X(01) VALUE "N".                 
008700             88  WS-C-EOF                VALUE "Y".                       
008800                                                                          
008900 77  WK-C-ROWS-READ-CT       PIC 9(07) COMP VALUE ZERO.                   
009000 77  WK-C-ROWS-MATCHED-CT    PIC 9(07) COMP VALUE ZERO.                   
009100                                                                          
009200*COUNTS LINE - ALTERNATE NUMERIC/DISPLAY VIEW, REQ 1066.                  
009300 01  WK-C-RUN-TOTALS.                                                     
009400         05  WK-C-RT-READ          PIC ZZZ,ZZ9.                           
009500         05  WK-C-RT-READ-N REDEFINES WK-C-RT-READ                        
009600                         PIC 9(07).                                       
009700         05  WK-C-RT-MATCHED       PIC ZZZ,ZZ9.                           
009800         05  WK-C-RT-MATCHED-N REDEFINES WK-C-RT-MATCHED                  
009900                         PIC 9(07).                                       
010000                                                                          
010100*TRACE VIEW OF THE CURRENT SHIP ROW FOR THE UPSI-0 DISPLAY.               
010200 01  WK-C-SPTSHIP-TRACE REDEFINES WK-C-SPTSHIP-1.                         
010300         05  WK-C-TR-MMSI              PIC X(09).                         
010400         05  WK-C-TR-TIME-LAST-UPDATE  PIC 9(13).                         
010500         05  FILLER                    PIC X(108).                        
010600                                                                          
010650 EJECT                                                                    
010700 PROCEDURE DIVISION.                                                      
010800*********************                                                     
010900 MAIN-MODULE.                                                             
011000         PERFORM A000-MAIN-PROCESSING                                     
011100                 THRU A099-MAIN-PROCESSING-EX.                            
011200         PERFORM Z000-END-PROGRAM-ROUTINE                                 
011300                 THRU Z999-END-PROGRAM-ROUTINE-EX.                        
011400         GOBACK.                                                          
011500                                                                          
011550 EJECT                                                                    
011600*---------------------------------------------------------------          
011700 A000-MAIN-PROCESSING.                                                    
011800*---------------------------------------------------------------          
011900         OPEN INPUT  SPTSHIP.                                             
012000         IF      NOT WK-C-SUCCESSFUL                                      
012100                 DISPLAY "SPTBQSHP - OPEN ERROR - SPTSHIP"                
012200                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
012300                 GO TO Y900-ABNORMAL-TERMINATION.                         
012400                                                                          
012500         OPEN OUTPUT SPTSHPQ.                                             
012600         IF      NOT WK-C-SUCCESSFUL                                      
012700                 DISPLAY "SPTBQSHP - OPEN ERROR - SPTSHPQ"                
012800                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
012900                 GO TO Y900-ABNORMAL-TERMINATION.                         
013000                                                                          
013100         PERFORM B100-SELECT-SHIP-RECORD                                  
013200                 THRU B199-SELECT-SHIP-RECORD-EX                          
013300                         UNTIL WS-C-EOF.                                  
013400                                                                          
013500*---------------------------------------------------------------          
013600 A099-MAIN-PROCESSING-EX.                                                 
013700*---------------------------------------------------------------          
013800         EXIT.                                                            
013900                                                                          
014000*---------------------------------------------------------------          
014100*B100-SELECT-SHIP-RECORD - READS ONE SPTSHIP ROW AND, IF ITS              
014200*IS-IN-PORT FLAG IS Y, COPIES IT UNCHANGED TO SPTSHPQ.                    
014300 B100-SELECT-SHIP-RECORD.                                                 
014400*---------------------------------------------------------------          
014500         READ    SPTSHIP NEXT                                             
014600                 AT END  MOVE "Y" TO WS-C-EOF-SW                          
014700                         GO TO B199-SELECT-SHIP-RECORD-EX.                
014800                                                                          
014900         ADD     1               TO   WK-C-ROWS-READ-CT.                  
015000                                                                          
015100         IF      NOT SPTSHIP-IN-PORT                                      
015200                 GO TO B199-SELECT-SHIP-RECORD-EX.                        
015300                                                                          
015400         MOVE    WK-C-SPTSHIP      TO   WK-C-SPTSHPQ.                     
015500         WRITE   WK-C-SPTSHPQ.                                            
015600         IF      NOT WK-C-SUCCESSFUL                                      
015700                 DISPLAY "SPTBQSHP - WRITE ERROR - SPTSHPQ"               
015800                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
015900                 GO TO Y900-ABNORMAL-TERMINATION.                         
016000                                                                          
016100         ADD     1               TO   WK-C-ROWS-MATCHED-CT.               
016200         IF      U0-ON                                                    
016300                 DISPLAY "SPTBQSHP - MATCHED" WK-C-TR-MMSI.               
016400                                                                          
016500*---------------------------------------------------------------          
016600 B199-SELECT-SHIP-RECORD-EX.                                              
016700*---------------------------------------------------------------          
016800         EXIT.                                                            
016900                                                                          
017000*---------------------------------------------------------------          
017100 Y900-ABNORMAL-TERMINATION.                                               
017200*---------------------------------------------------------------          
017300         PERFORM Z000-END-PROGRAM-ROUTINE                                 
017400                 THRU Z999-END-PROGRAM-ROUTINE-EX.                        
017500         MOVE    16              TO   RETURN-CODE.                        
017600         EXIT PROGRAM.                                                    
017700                                                                          
017800*---------------------------------------------------------------          
017900 Z000-END-PROGRAM-ROUTINE.                                                
018000*---------------------------------------------------------------          
018100         MOVE    WK-C-ROWS-READ-CT     TO   WK-C-RT-READ-N.               
018200         MOVE    WK-C-ROWS-MATCHED-CT  TO   WK-C-RT-MATCHED-N.            
018300         DISPLAY "SPTBQSHP - ROWS READ    " WK-C-RT-READ.                 
018400         DISPLAY "SPTBQSHP - ROWS MATCHED " WK-C-RT-MATCHED.              
018500                                                                          
018600         CLOSE   SPTSHIP.                                                 
018700         CLOSE   SPTSHPQ.                                                 
018800                                                                          
018900*---------------------------------------------------------------          
019000 Z999-END-PROGRAM-ROUTINE-EX.                                             
019100*---------------------------------------------------------------          
019200         EXIT.                                                            
019300                                                                          
019400******************************************************************        
019500**************** END OF PROGRAM SOURCE - SPTBQSHP ***************         
019600******************************************************************        
