000100* QEVT.CPYBK                                                              
000200* LINKAGE/PARM AREA FOR SPTBQEVT - PORT EVENT QUERY                       
000300 01  WK-C-QEVT-PARM.                                                      
000400         05  WK-C-QEVT-EVENT-TYPE-FILTER  PIC X(05).                      
000500*    SPACES = NO FILTER, RETURN ALL ROWS                                  
000600             88  WK-C-QEVT-NO-FILTER          VALUE SPACES.               
000700         05  WK-C-QEVT-RETURN-CODE        PIC X(02).                      
000800             88  WK-C-QEVT-OK                 VALUE "00".                 
