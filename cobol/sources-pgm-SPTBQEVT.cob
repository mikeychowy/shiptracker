000100 IDENTIFICATION DIVISION.                                                 
000200************************                                                  
000300 PROGRAM-ID.     SPTBQEVT.                                                
000400 AUTHOR.         M KOOPMAN-VISSER.                                        
000500 INSTALLATION.   PORT OPERATIONS SYSTEMS - RAIL & MARINE DIV.             
000600 DATE-WRITTEN.   04 JUN 1996.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*DESCRIPTION :  ON-DEMAND PORT-EVENT QUERY. READS THE FULL                
001000*               PORT-EVENT HISTORY FILE AND COPIES ROWS MATCHING          
001100*               THE CALLER'S EVENT-TYPE FILTER (ENTRY, EXIT, OR           
001200*               SPACES FOR ALL) TO AN EXTRACT FILE FOR DOWNLOAD           
001300*               OR REPORT WRITER PICKUP.                                  
001400*                                                                         
001500*================================================================         
001600*HISTORY OF MODIFICATION:                                                 
001700*================================================================         
001800*04/06/1996 MKV    - INITIAL VERSION - REQ 0613, COMPANION TO THE         
001900*                    REQ 0612 AIS CUTOVER. OPERATIONS WANTED AN           
002000*                    AD-HOC WAY TO PULL ENTRY/EXIT HISTORY FOR A          
002100*                    SINGLE VOYAGE WITHOUT A CUSTOM QUERY.                
002200*----------------------------------------------------------------         
002300*03/09/1998 PDK    - Y2K PROJECT - NO 2-DIGIT YEAR FIELDS IN THIS         
002400*                    PROGRAM. SIGNED OFF PER Y2K CERT #1184.              
002500*----------------------------------------------------------------         
002600*14/02/2003 PDK    - REQ 1066 - ADDED ROW/MATCH COUNTS TO THE             
002700*                    CLOSEDOWN DISPLAY AFTER A RUN CAME BACK              
002800*                    EMPTY AND OPERATIONS COULD NOT TELL IF THE           
002900*                    FILTER WAS TYPED WRONG OR THE JOB FAILED.            
003000*----------------------------------------------------------------         
003100*11/06/2009 JSV    - REQ 1477 - COMMENT CLEAN-UP ONLY, NO LOGIC           
003200*                    CHANGE. RAN ON NEW 9406 BOX AS PART OF THE           
003300*                    HARDWARE REFRESH.                                    
003400*----------------------------------------------------------------         
003410*16/03/2016 TJS    - REQ 1688 - DROPPED THE UNUSED C01/TOP-OF-            
003420*                    FORM AND CLASS SPT-NUMERIC-CLASS CLAUSES             
003430*                    FROM SPECIAL-NAMES. NEITHER IS USED BY               
003440*                    THIS PROGRAM.                                        
003450*----------------------------------------------------------------         
003500                                                                          
003550 EJECT                                                                    
003600 ENVIRONMENT DIVISION.                                                    
003700*********************                                                     
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-AS400.                                              
004000 OBJECT-COMPUTER. IBM-AS400.                                              
004100 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA                            
004400                 UPSI-0 IS UPSI-SWITCH-0                                  
004500                         ON STATUS IS U0-ON                               
004600                         OFF STATUS IS U0-OFF.                            
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900         SELECT SPTEVNT ASSIGN TO DATABASE-SPTEVNT                        
005000                 ORGANIZATION IS SEQUENTIAL                               
005100                 FILE STATUS IS WK-C-FILE-STATUS.                         
005200                                                                          
005300*SPTEVQO IS THE OUTBOUND EXTRACT - SAME ROW LAYOUT AS SPTEVNT,            
005400*HELD ON A SEPARATE PHYSICAL FILE SO THE HISTORY FILE IS NEVER            
005500*OPENED FOR OUTPUT BY THIS PROGRAM.                                       
005600         SELECT SPTEVQO ASSIGN TO DATABASE-SPTEVQO                        
005700                 ORGANIZATION IS SEQUENTIAL                               
005800                 FILE STATUS IS WK-C-FILE-STATUS.                         
005900                                                                          
005950 EJECT                                                                    
006000 DATA DIVISION.                                                           
006100****************                                                          
006200 FILE SECTION.                                                            
006300****************                                                          
006400 FD  SPTEVNT                                                              
006500         LABEL RECORDS ARE OMITTED                                        
006600         DATA RECORD IS WK-C-SPTEVNT.                                     
006700 01  WK-C-SPTEVNT.                                                        
006800         COPY DDS-ALL-FORMATS OF SPTEVNT.                                 
006900 01  WK-C-SPTEVNT-1.                                                      
007000         COPY SPTEVNT.                                                    
007100                                                                          
007200 FD  SPTEVQO                                                              
007300         LABEL RECORDS ARE OMITTED                                        
007400         DATA RECORD IS WK-C-SPTEVQO.                                     
007500 01  WK-C-SPTEVQO.                                                        
007600         COPY DDS-ALL-FORMATS OF SPTEVQO.                                 
007700 01  WK-C-SPTEVQO-1.                                                      
007800         COPY SPTEVNT.                                                    
007900                                                                          
008000 WORKING-STORAGE SECTION.                                                 
008100*************************                                                 
008200 01  FILLER                 PIC X(24) VALUE                               
008300                 "** PROGRAM SPTBQEVT **".                                
008400                                                                          
008500     COPY SPTFSTA.                                                        
008600                                                                          
008700 01  WK-C-CONTROL-SW.                                                     
008800         05  WS-C-EOF-SW             PIC X(01) VALUE "N".                 
008900             88  WS-C-EOF                VALUE "Y".                       
009000                                                                          
009100 77  WK-C-ROWS-READ-CT       PIC 9(07) COMP VALUE ZERO.                   
009200 77  WK-C-ROWS-MATCHED-CT    PIC 9(07) COMP VALUE ZERO.                   
009300                                                                          
009400*TRACE VIEW OF THE CURRENT EVENT ROW FOR THE UPSI-0 DISPLAY -             
009500*JUST THE FIELDS OPERATIONS ASKS FOR WHEN CHASING A BAD FILTER.           
009600 01  WK-C-SPTEVNT-TRACE REDEFINES WK-C-SPTEVNT-1.                         
009700         05  WK-C-TR-EVENT-ID          PIC 9(09).                         
009800         05  WK-C-TR-MMSI              PIC X(09).                         
009900         05  WK-C-TR-EVENT-TYPE        PIC X(05).                         
010000         05  FILLER                    PIC X(17).                         
010100                                                                          
010200*COUNTS LINE - ALTERNATE NUMERIC/DISPLAY VIEW, REQ 1066.                  
010300 01  WK-C-RUN-TOTALS.                                                     
010400         05  WK-C-RT-READ          PIC ZZZ,ZZ9.                           
010500         05  WK-C-RT-READ-N REDEFINES WK-C-RT-READ                        
010600                         PIC 9(07).                                       
010700         05  WK-C-RT-MATCHED       PIC ZZZ,ZZ9.                           
010800         05  WK-C-RT-MATCHED-N REDEFINES WK-C-RT-MATCHED                  
010900                         PIC 9(07).                                       
011000                                                                          
011050 EJECT                                                                    
011100 LINKAGE SECTION.                                                         
011200 COPY QEVT.                                                               
011300                                                                          
011350 EJECT                                                                    
011400 PROCEDURE DIVISION USING WK-C-QEVT-PARM.                                 
011500******************************************                                
011600 MAIN-MODULE.                                                             
011700         PERFORM A000-MAIN-PROCESSING                                     
011800                 THRU A099-MAIN-PROCESSING-EX.                            
011900         PERFORM Z000-END-PROGRAM-ROUTINE                                 
012000                 THRU Z999-END-PROGRAM-ROUTINE-EX.                        
012100         GOBACK.                                                          
012200                                                                          
012250 EJECT                                                                    
012300*---------------------------------------------------------------          
012400 A000-MAIN-PROCESSING.                                                    
012500*---------------------------------------------------------------          
012600         MOVE    "00"         TO   WK-C-QEVT-RETURN-CODE.                 
012700                                                                          
012800         OPEN INPUT  SPTEVNT.                                             
012900         IF      NOT WK-C-SUCCESSFUL                                      
013000                 DISPLAY "SPTBQEVT - OPEN ERROR - SPTEVNT"                
013100                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
013200                 GO TO Y900-ABNORMAL-TERMINATION.                         
013300                                                                          
013400         OPEN OUTPUT SPTEVQO.                                             
013500         IF      NOT WK-C-SUCCESSFUL                                      
013600                 DISPLAY "SPTBQEVT - OPEN ERROR - SPTEVQO"                
013700                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
013800                 GO TO Y900-ABNORMAL-TERMINATION.                         
013900                                                                          
014000         PERFORM B100-SELECT-EVENT-RECORD                                 
014100                 THRU B199-SELECT-EVENT-RECORD-EX                         
014200                         UNTIL WS-C-EOF.                                  
014300                                                                          
014400*---------------------------------------------------------------          
014500 A099-MAIN-PROCESSING-EX.                                                 
014600*---------------------------------------------------------------          
014700         EXIT.                                                            
014800                                                                          
014900*---------------------------------------------------------------          
015000*B100-SELECT-EVENT-RECORD - READS ONE SPTEVNT ROW AND, IF IT              
015100*PASSES THE CALLER'S EVENT-TYPE FILTER, COPIES IT UNCHANGED TO            
015200*SPTEVQO. SPACES IN THE FILTER MEANS RETURN EVERY ROW.                    
015300 B100-SELECT-EVENT-RECORD.                                                
015400*---------------------------------------------------------------          
015500         READ    SPTEVNT                                                  
015600                 AT END  MOVE "Y" TO WS-C-EOF-SW                          
015700                         GO TO B199-SELECT-EVENT-RECORD-EX.               
015800                                                                          
015900         ADD     1               TO   WK-C-ROWS-READ-CT.                  
016000                                                                          
016100         IF      NOT WK-C-QEVT-NO-FILTER                                  
016200                 IF   SPTEVNT-EVENT-TYPE NOT =                            
016300                             WK-C-QEVT-EVENT-TYPE-FILTER                  
016400                           GO TO B199-SELECT-EVENT-RECORD-EX              
016500                 END-IF.                                                  
016600                                                                          
016700         MOVE    WK-C-SPTEVNT     TO   WK-C-SPTEVQO.                      
016800         WRITE   WK-C-SPTEVQO.                                            
016900         IF      NOT WK-C-SUCCESSFUL                                      
017000                 DISPLAY "SPTBQEVT - WRITE ERROR - SPTEVQO"               
017100                 DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS               
017200                 GO TO Y900-ABNORMAL-TERMINATION.                         
017300                                                                          
017400         ADD     1               TO   WK-C-ROWS-MATCHED-CT.               
017500         IF      U0-ON                                                    
017600                 DISPLAY "SPTBQEVT - MATCHED" WK-C-TR-MMSI                
017700                                 WK-C-TR-EVENT-TYPE.                      
017800                                                                          
017900*---------------------------------------------------------------          
018000 B199-SELECT-EVENT-RECORD-EX.                                             
018100*---------------------------------------------------------------          
018200         EXIT.                                                            
018300                                                                          
018400*---------------------------------------------------------------          
018500 Y900-ABNORMAL-TERMINATION.                                               
018600*---------------------------------------------------------------          
018700         MOVE    "99"            TO   WK-C-QEVT-RETURN-CODE.              
018800         PERFORM Z000-END-PROGRAM-ROUTINE                                 
018900                 THRU Z999-END-PROGRAM-ROUTINE-EX.                        
019000         MOVE    16              TO   RETURN-CODE.                        
019100         EXIT PROGRAM.                                                    
019200                                                                          
019300*---------------------------------------------------------------          
019400 Z000-END-PROGRAM-ROUTINE.                                                
019500*---------------------------------------------------------------          
019600         MOVE    WK-C-ROWS-READ-CT     TO   WK-C-RT-READ-N.               
019700         MOVE    WK-C-ROWS-MATCHED-CT  TO   WK-C-RT-MATCHED-N.            
019800         DISPLAY "SPTBQEVT - ROWS READ    " WK-C-RT-READ.                 
019900         DISPLAY "SPTBQEVT - ROWS MATCHED " WK-C-RT-MATCHED.              
020000                                                                          
020100         CLOSE   SPTEVNT.                                                 
020200         CLOSE   SPTEVQO.                                                 
020300                                                                          
020400*---------------------------------------------------------------          
020500 Z999-END-PROGRAM-ROUTINE-EX.                                             
020600*---------------------------------------------------------------          
020700         EXIT.                                                            
020800                                                                          
020900******************************************************************        
021000**************** END OF PROGRAM SOURCE - SPTBQEVT ***************         
021100******************************************************************        
