000100* SPTEVCT.CPYBK                                                           
000200* I-O FORMAT:SPTEVCTR  FROM FILE SPTEVCT  OF LIBRARY SPTLIB               
000300* SINGLE ROW CONTROL RECORD - LAST EVENT-ID ASSIGNED TO DATE              
000400* SAME ONE-ROW-CONTROL-FILE IDEA AS TFSCLSYS IN THE XFER SUITE            
000500 05  SPTEVCT-RECORD            PIC X(20).                                 
000600 05  SPTEVCTR REDEFINES SPTEVCT-RECORD.                                   
000700         06  SPTEVCT-LAST-EVENT-ID     PIC 9(09).                         
000800         06  FILLER                    PIC X(11).                         
