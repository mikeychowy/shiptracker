000100* SPTPOLL.CPYBK                                                           
000200* I-O FORMAT:SPTPOLLR  FROM FILE SPTPOLL  OF LIBRARY SPTLIB               
000300* INCOMING SHIP POSITION/STATUS POLL - ONE PER SHIP PER CYCLE             
000400 05  SPTPOLL-RECORD            PIC X(170).                                
000500 05  SPTPOLLR REDEFINES SPTPOLL-RECORD.                                   
000600         06  SPTPOLL-MMSI               PIC X(09).                        
000700*    SHIP MMSI - THE SHIP KEY                                             
000800         06  SPTPOLL-TIME-LAST-UPDATE   PIC 9(13).                        
000900*    EPOCH MILLISECONDS OF THIS POSITION FIX                              
001000         06  SPTPOLL-LATITUDE           PIC S9(3)V9(5).                   
001100*    CURRENT LATITUDE, DECIMAL DEGREES                                    
001200         06  SPTPOLL-LONGITUDE          PIC S9(3)V9(5).                   
001300*    CURRENT LONGITUDE, DECIMAL DEGREES                                   
001400         06  SPTPOLL-CALL-SIGN          PIC X(10).                        
001500*    SHIP RADIO CALL SIGN                                                 
001600         06  SPTPOLL-NAME               PIC X(50).                        
001700*    SHIP NAME                                                            
001800         06  SPTPOLL-STATUS             PIC X(20).                        
001900*    FREE TEXT NAVIGATIONAL STATUS                                        
002000         06  SPTPOLL-COG                PIC X(05).                        
002100*    COURSE OVER GROUND - CARRIED, NOT VALIDATED                          
002200         06  SPTPOLL-SOG                PIC X(05).                        
002300*    SPEED OVER GROUND - CARRIED, NOT VALIDATED                           
002400         06  SPTPOLL-IMO-NUMBER         PIC X(09).                        
002500*    IMO NUMBER - CARRIED, NOT VALIDATED                                  
002600         06  SPTPOLL-SHIP-TYPE          PIC X(04).                        
002700*    SHIP TYPE CODE - CARRIED, NOT VALIDATED                              
002800         06  SPTPOLL-TRUE-DEST          PIC X(10).                        
002900*    TRUE DESTINATION - CARRIED, NOT VALIDATED                            
003000         06  SPTPOLL-DEST               PIC X(10).                        
003100*    STATED DESTINATION - CARRIED, NOT VALIDATED                          
003200         06  SPTPOLL-EXTRAS             PIC X(03).                        
003300*    UPSTREAM EXTRAS - CARRIED, NOT VALIDATED                             
003400         06  SPTPOLL-COMMS-CODE         PIC X(04).                        
003500*    COMMUNICATIONS CODE - CARRIED, NOT VALIDATED                         
003600         06  FILLER                     PIC X(02).                        
