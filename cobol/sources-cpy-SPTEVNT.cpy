000100* SPTEVNT.CPYBK                                                           
000200* I-O FORMAT:SPTEVNTR  FROM FILE SPTEVNT  OF LIBRARY SPTLIB               
000300* ONE ROW PER DETECTED PORT ENTRY/EXIT TRANSITION - APPEND ONLY           
000400 05  SPTEVNT-RECORD            PIC X(40).                                 
000500 05  SPTEVNTR REDEFINES SPTEVNT-RECORD.                                   
000600         06  SPTEVNT-EVENT-ID          PIC 9(09).                         
000700*    SEQUENTIALLY ASSIGNED EVENT NUMBER                                   
000800         06  SPTEVNT-MMSI              PIC X(09).                         
000900         06  SPTEVNT-EVENT-TYPE        PIC X(05).                         
001000             88  SPTEVNT-IS-ENTRY          VALUE "ENTRY".                 
001100             88  SPTEVNT-IS-EXIT           VALUE "EXIT ".                 
001200         06  SPTEVNT-TIME-LAST-UPDATE  PIC 9(13).                         
001300*    EPOCH MS OF THE TRIGGERING FIX                                       
001400         06  SPTEVNT-FILLER-1          PIC X(04).                         
