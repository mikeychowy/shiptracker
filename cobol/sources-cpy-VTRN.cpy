000100* VTRN.CPYBK                                                              
000200* LINKAGE PARAMETER AREA FOR CALL "SPTVTRN"                               
000300* PORT MEMBERSHIP + ENTRY/EXIT TRANSITION DECISION                        
000400 01  WK-C-VTRN-RECORD.                                                    
000500         05  WK-C-VTRN-INPUT.                                             
000600                 10  WK-C-VTRN-MMSI            PIC X(09).                 
000700                 10  WK-C-VTRN-LATITUDE        PIC S9(3)V9(5).            
000800                 10  WK-C-VTRN-LONGITUDE       PIC S9(3)V9(5).            
000900                 10  WK-C-VTRN-TIME-LAST-UPDATE PIC 9(13).                
001000                 10  WK-C-VTRN-OLD-SNAP-FND    PIC X(01).                 
001100*        Y = A PRIOR SNAPSHOT ROW EXISTS                                  
001200                     88  WK-C-VTRN-OLD-FOUND       VALUE "Y".             
001300                 10  WK-C-VTRN-OLD-IS-IN-PORT  PIC X(01).                 
001400*        PRIOR IS-IN-PORT FLAG, IGNORED IF NOT FOUND                      
001500         05  WK-C-VTRN-OUTPUT.                                            
001600                 10  WK-C-VTRN-NEW-IS-IN-PORT  PIC X(01).                 
001700                 10  WK-C-VTRN-EVENT-TYPE      PIC X(05).                 
001800                     88  WK-C-VTRN-NO-EVENT        VALUE SPACES.          
001900                     88  WK-C-VTRN-IS-ENTRY        VALUE "ENTRY".         
002000                     88  WK-C-VTRN-IS-EXIT         VALUE "EXIT ".         
002100                 10  WK-C-VTRN-ERROR-CD        PIC X(07).                 
