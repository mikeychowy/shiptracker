000100* VCUR.CPYBK                                                              
000200* LINKAGE PARAMETER AREA FOR CALL "SPTVCUR"                               
000300* STALENESS/CURRENCY CHECK ON INCOMING POLL TIMESTAMP                     
000400 01  WK-C-VCUR-RECORD.                                                    
000500         05  WK-C-VCUR-INPUT.                                             
000600                 10  WK-C-VCUR-OLD-SNAP-FND    PIC X(01).                 
000700                     88  WK-C-VCUR-OLD-FOUND       VALUE "Y".             
000800                 10  WK-C-VCUR-OLD-TIME-LAST-UPDATE PIC 9(13).            
000900                 10  WK-C-VCUR-NEW-TIME-LAST-UPDATE PIC 9(13).            
001000         05  WK-C-VCUR-OUTPUT.                                            
001100                 10  WK-C-VCUR-ELIGIBLE        PIC X(01).                 
001200*        Y = NEW FIX MAY BE PROCESSED/POSTED                              
001300                     88  WK-C-VCUR-IS-ELIGIBLE     VALUE "Y".             
001400                 10  WK-C-VCUR-ERROR-CD        PIC X(07).                 
