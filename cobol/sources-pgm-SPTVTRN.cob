000100 IDENTIFICATION DIVISION.                                                 
000200************************                                                  
000300 PROGRAM-ID.     SPTVTRN.                                                 
000400 AUTHOR.         R HUISMAN.                                               
000500 INSTALLATION.   PORT OPERATIONS SYSTEMS - RAIL & MARINE DIV.             
000600 DATE-WRITTEN.   21 FEB 1991.                                             
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED.                                            
000900*DESCRIPTION :  CALLED ROUTINE TO DECIDE PORT MEMBERSHIP FOR ONE          
001000*               SHIP FIX (CROSSING-NUMBER POINT-IN-POLYGON TEST           
001100*               AGAINST THE FIXED ROTTERDAM PORT BOUNDARY) AND TO         
001200*               COMPARE THE RESULT AGAINST THE SHIP'S PRIOR IN/           
001300*               OUT FLAG TO DECIDE ENTRY, EXIT, OR NO EVENT.              
001400*                                                                         
001500*================================================================         
001600*HISTORY OF MODIFICATION:                                                 
001700*================================================================         
001800*21/02/1991 RH     - INITIAL VERSION FOR PORT TRACKING PROJECT            
001900*                    PHASE 1 (SHORE RADAR FEED ONLY). POLYGON             
002000*                    COORDINATES SUPPLIED BY PORT SURVEY OFFICE           
002100*                    REF DWG NO RPA-4417.                                 
002200*----------------------------------------------------------------         
002300*02/11/1993 RH     - REQ 0334 - C100-TRANSITION-DECISION NOW              
002400*                    CHECKS WK-C-VTRN-OLD-SNAP-FND AND FORCES             
002500*                    NO-EVENT ON A FIRST SIGHTING, SO SPTBPOLL CAN        
002600*                    CALL THIS ROUTINE UNCONDITIONALLY AND STILL          
002700*                    GET NEW-IS-IN-PORT FOR THE NEW SNAPSHOT ROW.         
002800*----------------------------------------------------------------         
002900*19/05/1996 MKV    - REQ 0612 - AIS FEED REPLACES SHORE RADAR AS          
003000*                    PRIMARY POSITION SOURCE. NO LOGIC CHANGE,            
003100*                    RECOMPILE ONLY.                                      
003200*----------------------------------------------------------------         
003300*03/09/1998 PDK    - Y2K PROJECT - NO DATE FIELDS IN THIS ROUTINE.        
003400*                    ITEM REVIEWED AND SIGNED OFF PER Y2K CERT            
003500*                    #1184.                                               
003600*----------------------------------------------------------------         
003700*14/08/2000 PDK    - REQ 0788 - BOUNDARY UPDATE PER PORT SURVEY           
003800*                    OFFICE REF DWG NO RPA-5120 (MAASVLAKTE               
003900*                    EXTENSION). SEE COPYBOOK SPTPOLY.                    
004000*----------------------------------------------------------------         
004100*11/06/2009 JSV    - REQ 1477 - COMMENT CLEAN-UP ONLY, NO LOGIC           
004200*                    CHANGE. RAN ON NEW 9406 BOX AS PART OF THE           
004300*                    HARDWARE REFRESH.                                    
004400*----------------------------------------------------------------         
004410*16/03/2016 TJS    - REQ 1688 - DROPPED THE UNUSED C01/TOP-OF-            
004420*                    FORM AND CLASS SPT-NUMERIC-CLASS CLAUSES             
004430*                    FROM SPECIAL-NAMES. NEITHER IS USED BY               
004440*                    THIS PROGRAM.                                        
004450*----------------------------------------------------------------         
004500                                                                          
004550 EJECT                                                                    
004600 ENVIRONMENT DIVISION.                                                    
004700*********************                                                     
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-AS400.                                              
005000 OBJECT-COMPUTER. IBM-AS400.                                              
005100 SPECIAL-NAMES.  LOCAL-DATA IS LOCAL-DATA-AREA                            
005400                 UPSI-0 IS UPSI-SWITCH-0                                  
005500                         ON STATUS IS U0-ON                               
005600                         OFF STATUS IS U0-OFF.                            
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900*NO FILES - PURE COMPARISON ROUTINE, NO I-O OF ITS OWN.                   
006000                                                                          
006050 EJECT                                                                    
006100 DATA DIVISION.                                                           
006200****************                                                          
006300 FILE SECTION.                                                            
006400*NO FD ENTRIES - SEE FILE-CONTROL REMARK ABOVE.                           
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700*************************                                                 
006800 01  FILLER                 PIC X(24) VALUE                               
006900                 "** PROGRAM SPTVTRN **".                                 
007000                                                                          
007100*ROTTERDAM PORT BOUNDARY TABLE - SEE COPYBOOK HEADER BEFORE               
007200*CHANGING. LAST REVISED REQ 0788 (MAASVLAKTE EXTENSION).                  
007300 01  WK-C-POLY-AREA.                                                      
007400         COPY SPTPOLY.                                                    
007500                                                                          
007600 77  WK-C-CALL-COUNT        PIC 9(07) COMP VALUE ZERO.                    
007700*    NUMBER OF TIMES THIS ROUTINE HAS BEEN CALLED THIS JOB -              
007800*    DISPLAYED UNDER UPSI-0 FOR TRACE/DEBUG RUNS ONLY.                    
007900 77  WK-C-CROSSING-COUNT    PIC 9(05) COMP VALUE ZERO.                    
008000*    NUMBER OF POLYGON EDGES THE TEST RAY CROSSES - ODD MEANS             
008100*    THE POINT IS INSIDE THE PORT BOUNDARY.                               
008200 77  WK-C-VERTEX-NEXT       PIC 9(02) COMP VALUE ZERO.                    
008300*    INDEX OF THE VERTEX FOLLOWING SPT-POLY-IDX, WRAPPING TO 1.           
008400 77  WK-C-MOD-QUOTIENT      PIC 9(05) COMP VALUE ZERO.                    
008500 77  WK-C-MOD-REMAINDER     PIC 9(01) COMP VALUE ZERO.                    
008600*    ODD/EVEN TEST ON WK-C-CROSSING-COUNT - NO FUNCTION MOD ON            
008700*    THIS COMPILER, SO DIVIDE ... REMAINDER IS USED INSTEAD.              
008800                                                                          
008900*EDGE WORK AREA - THE TWO VERTICES OF THE EDGE UNDER TEST AND             
009000*THE INTERSECTION LONGITUDE OF THE TEST RAY ON THAT EDGE.                 
009100 01  WK-C-EDGE-AREA.                                                      
009200         05  WK-C-EDGE-LONG-1       PIC S9(3)V9(5).                       
009300         05  WK-C-EDGE-LONG-1-N REDEFINES WK-C-EDGE-LONG-1                
009400                         PIC S999V99999 SIGN LEADING SEPARATE.            
009500         05  WK-C-EDGE-LAT-1        PIC S9(3)V9(5).                       
009600         05  WK-C-EDGE-LONG-2       PIC S9(3)V9(5).                       
009700         05  WK-C-EDGE-LAT-2        PIC S9(3)V9(5).                       
009800         05  WK-C-EDGE-XLONG        PIC S9(3)V9(7) COMP-3.                
009900         05  WK-C-EDGE-XLONG-D REDEFINES WK-C-EDGE-XLONG                  
010000                         PIC S9(10) COMP-3.                               
010100                                                                          
010200 01  WK-C-SAVE-POINT.                                                     
010300         05  WK-C-SAVE-LONG         PIC S9(3)V9(5).                       
010400         05  WK-C-SAVE-LAT          PIC S9(3)V9(5).                       
010410*    UPSI-0 TRACE VIEW OF THE SAVED TEST POINT, PRINTABLE.                
010420 01  WK-C-SAVE-POINT-X REDEFINES WK-C-SAVE-POINT.                         
010430         05  WK-C-SAVE-LONG-X       PIC S999V99999                        
010440                         SIGN LEADING SEPARATE.                           
010450         05  WK-C-SAVE-LAT-X        PIC S999V99999                        
010460                         SIGN LEADING SEPARATE.                           
010500                                                                          
010550 EJECT                                                                    
010600 LINKAGE SECTION.                                                         
010700*****************                                                         
010800 COPY VTRN.                                                               
010900                                                                          
010950 EJECT                                                                    
011000 PROCEDURE DIVISION USING WK-C-VTRN-RECORD.                               
011100*********************************************                             
011200 MAIN-MODULE.                                                             
011300         PERFORM A000-MAIN-PROCESSING                                     
011400                 THRU A099-MAIN-PROCESSING-EX.                            
011500         EXIT PROGRAM.                                                    
011600                                                                          
011650 EJECT                                                                    
011700*---------------------------------------------------------------          
011800 A000-MAIN-PROCESSING.                                                    
011900*---------------------------------------------------------------          
012000         MOVE    SPACES          TO   WK-C-VTRN-EVENT-TYPE.               
012100         MOVE    SPACES          TO   WK-C-VTRN-ERROR-CD.                 
012200         ADD     1               TO   WK-C-CALL-COUNT.                    
012300         MOVE    WK-C-VTRN-LONGITUDE TO WK-C-SAVE-LONG.                   
012400         MOVE    WK-C-VTRN-LATITUDE  TO WK-C-SAVE-LAT.                    
012500                                                                          
012600         PERFORM B100-POINT-IN-POLYGON                                    
012700                 THRU B199-POINT-IN-POLYGON-EX.                           
012800                                                                          
012900         IF      U0-ON                                                    
012910                         DISPLAY "SPTVTRN " WK-C-VTRN-MMSI                
012920                                         WK-C-SAVE-LONG-X "/"             
012930                                         WK-C-SAVE-LAT-X                  
013000                                         WK-C-VTRN-NEW-IS-IN-PORT         
013100                                         WK-C-CROSSING-COUNT.             
013300                                                                          
013400         PERFORM C100-TRANSITION-DECISION                                 
013500                 THRU C199-TRANSITION-DECISION-EX.                        
013600                                                                          
013700*---------------------------------------------------------------          
013800 A099-MAIN-PROCESSING-EX.                                                 
013900*---------------------------------------------------------------          
014000         EXIT.                                                            
014100                                                                          
014200*---------------------------------------------------------------          
014300*B100-POINT-IN-POLYGON - CROSSING-NUMBER TEST. WALKS EACH OF THE          
014400*12 EDGES SPT-POLY-IDX TO SPT-POLY-IDX+1 (WRAPPING TO VERTEX 1            
014500*AFTER THE LAST) AND COUNTS HOW MANY ARE CROSSED BY THE TEST RAY          
014600*RUNNING DUE EAST FROM THE SHIP'S POSITION. ODD COUNT = INSIDE.           
014700*ARITHMETIC IS AGAINST THE FULL 5-DECIMAL DEGREE VALUES - NO              
014800*ROUNDING IS APPLIED, PER PORT SURVEY OFFICE INSTRUCTION.                 
014900 B100-POINT-IN-POLYGON.                                                   
015000*---------------------------------------------------------------          
015100         MOVE    ZERO             TO   WK-C-CROSSING-COUNT.               
015200         SET     SPT-POLY-IDX     TO   1.                                 
015300                                                                          
015400         PERFORM B110-TEST-ONE-EDGE                                       
015500                 THRU B119-TEST-ONE-EDGE-EX                               
015600                         VARYING SPT-POLY-IDX FROM 1 BY 1                 
015700                         UNTIL SPT-POLY-IDX > 12.                         
015800                                                                          
015900         DIVIDE  WK-C-CROSSING-COUNT BY 2                                 
016000                                GIVING WK-C-MOD-QUOTIENT                  
016100                         REMAINDER WK-C-MOD-REMAINDER.                    
016200         IF      WK-C-MOD-REMAINDER = 1                                   
016300                         MOVE "Y" TO WK-C-VTRN-NEW-IS-IN-PORT             
016400         ELSE                                                             
016500                         MOVE "N" TO WK-C-VTRN-NEW-IS-IN-PORT.            
016600                                                                          
016700*---------------------------------------------------------------          
016800 B199-POINT-IN-POLYGON-EX.                                                
016900*---------------------------------------------------------------          
017000         EXIT.                                                            
017100                                                                          
017200*---------------------------------------------------------------          
017300*B110-TEST-ONE-EDGE - EVALUATES ONE POLYGON EDGE (THE VERTEX AT           
017400*SPT-POLY-IDX TO THE NEXT ONE, WRAPPING ROUND) AGAINST THE SHIP'S         
017500*POSITION. AN EDGE COUNTS AS CROSSED WHEN THE TEST POINT'S                
017600*LATITUDE LIES STRICTLY BETWEEN THE EDGE'S TWO LATITUDES (ONE             
017700*ENDPOINT INCLUSIVE, BY CONVENTION THE LOW ONE) AND THE EDGE,             
017800*EXTENDED TO THAT LATITUDE, LIES EAST OF THE TEST POINT.                  
017900 B110-TEST-ONE-EDGE.                                                      
018000*---------------------------------------------------------------          
018100         COMPUTE WK-C-VERTEX-NEXT = SPT-POLY-IDX + 1.                     
018200         IF      WK-C-VERTEX-NEXT > 12                                    
018300                         MOVE  1   TO   WK-C-VERTEX-NEXT.                 
018400                                                                          
018500         MOVE SPT-POLY-LONG (SPT-POLY-IDX)                                
018600                     TO WK-C-EDGE-LONG-1.                                 
018700         MOVE SPT-POLY-LAT  (SPT-POLY-IDX)                                
018800                     TO WK-C-EDGE-LAT-1.                                  
018900         MOVE SPT-POLY-LONG (WK-C-VERTEX-NEXT)                            
019000                     TO WK-C-EDGE-LONG-2.                                 
019100         MOVE SPT-POLY-LAT  (WK-C-VERTEX-NEXT)                            
019200                     TO WK-C-EDGE-LAT-2.                                  
019300                                                                          
019400*EDGE STRADDLES THE TEST LATITUDE WHEN EXACTLY ONE ENDPOINT'S             
019500*LATITUDE IS ABOVE IT - OTHERWISE THIS EDGE CANNOT CROSS THE RAY.         
019600*BOTH ENDPOINTS ABOVE, OR BOTH AT/BELOW, BAIL OUT UNCROSSED.              
019700         IF      WK-C-EDGE-LAT-1 > WK-C-SAVE-LAT                          
019800                     AND WK-C-EDGE-LAT-2 > WK-C-SAVE-LAT                  
019900                         GO TO B119-TEST-ONE-EDGE-EX.                     
020000         IF      WK-C-EDGE-LAT-1 NOT > WK-C-SAVE-LAT                      
020100                     AND WK-C-EDGE-LAT-2 NOT > WK-C-SAVE-LAT              
020200                         GO TO B119-TEST-ONE-EDGE-EX.                     
020300                                                                          
020400*    EDGE STRADDLES THE TEST LATITUDE - COMPUTE THE LONGITUDE             
020500*    AT WHICH THE EDGE CROSSES THAT LATITUDE AND COMPARE IT TO            
020600*    THE SHIP'S LONGITUDE.                                                
020700         COMPUTE WK-C-EDGE-XLONG =                                        
020800                         WK-C-EDGE-LONG-1 +                               
020900                         (WK-C-SAVE-LAT - WK-C-EDGE-LAT-1) /              
021000                         (WK-C-EDGE-LAT-2 - WK-C-EDGE-LAT-1) *            
021100                         (WK-C-EDGE-LONG-2 - WK-C-EDGE-LONG-1).           
021200                                                                          
021300         IF      WK-C-SAVE-LONG < WK-C-EDGE-XLONG                         
021400                         ADD   1   TO   WK-C-CROSSING-COUNT.              
021500                                                                          
021600*---------------------------------------------------------------          
021700 B119-TEST-ONE-EDGE-EX.                                                   
021800*---------------------------------------------------------------          
021900         EXIT.                                                            
022000                                                                          
022100*---------------------------------------------------------------          
022200*C100-TRANSITION-DECISION - COMPARES PRIOR AND CURRENT PORT               
022300*MEMBERSHIP. PER THE PORT AUTHORITY TRAFFIC RULES, IN-TO-IN AND           
022400*OUT-TO-OUT PRODUCE NO EVENT; OUT-TO-IN IS AN ENTRY; IN-TO-OUT            
022500*IS AN EXIT. A FIRST SIGHTING (NO PRIOR SNAPSHOT) HAS NOTHING TO          
022600*TRANSITION FROM, SO IT ALWAYS RESOLVES TO NO-EVENT - SEE                 
022700*REQ 0334 ABOVE.                                                          
022800 C100-TRANSITION-DECISION.                                                
022900*---------------------------------------------------------------          
023000         IF      NOT WK-C-VTRN-OLD-FOUND                                  
023100                         SET   WK-C-VTRN-NO-EVENT TO TRUE                 
023200                         GO TO C199-TRANSITION-DECISION-EX.               
023300                                                                          
023400         IF      WK-C-VTRN-OLD-IS-IN-PORT = "Y"                           
023500                         IF  WK-C-VTRN-NEW-IS-IN-PORT = "N"               
023600                                 SET WK-C-VTRN-IS-EXIT  TO TRUE           
023700                         ELSE                                             
023800                                 SET WK-C-VTRN-NO-EVENT TO TRUE           
023900         ELSE                                                             
024000                         IF  WK-C-VTRN-NEW-IS-IN-PORT = "Y"               
024100                                 SET WK-C-VTRN-IS-ENTRY TO TRUE           
024200                         ELSE                                             
024300                                 SET WK-C-VTRN-NO-EVENT TO TRUE.          
024400                                                                          
024500*---------------------------------------------------------------          
024600 C199-TRANSITION-DECISION-EX.                                             
024700*---------------------------------------------------------------          
024800         EXIT.                                                            
024900                                                                          
025000******************************************************************        
025100**************** END OF PROGRAM SOURCE - SPTVTRN ***************          
025200******************************************************************        
