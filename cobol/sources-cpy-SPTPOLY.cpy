000100* SPTPOLY.CPYBK                                                           
000200* ROTTERDAM PORT BOUNDARY - FIXED 12 POINT CLOSED POLYGON                 
000300* (LONGITUDE,LATITUDE) PAIRS IN DECIMAL DEGREES, RING CLOSED              
000400* (FIRST VERTEX REPEATED AS LAST).  DO NOT CHANGE WITHOUT                 
000500* CLEARANCE FROM PORT OPERATIONS - SEE SHORE-SIDE CHARTS.                 
000600* LOADED AS 12 PAIRS OF VALUE'D ELEMENTARY ITEMS, THEN                    
000700* REDEFINED AS AN INDEXED TABLE FOR THE CROSSING-NUMBER TEST.             
000800                                                                          
000900 01  SPT-PORT-POLYGON-LOAD.                                               
001000         05  SPT-PL-LONG-01   PIC S9(3)V9(5) VALUE 4.09365.               
001100         05  SPT-PL-LAT-01    PIC S9(3)V9(5) VALUE 51.98509.              
001200         05  SPT-PL-LONG-02   PIC S9(3)V9(5) VALUE 4.08719.               
001300         05  SPT-PL-LAT-02    PIC S9(3)V9(5) VALUE 52.01616.              
001400         05  SPT-PL-LONG-03   PIC S9(3)V9(5) VALUE 3.98969.               
001500         05  SPT-PL-LAT-03    PIC S9(3)V9(5) VALUE 52.03450.              
001600         05  SPT-PL-LONG-04   PIC S9(3)V9(5) VALUE 3.94652.               
001700         05  SPT-PL-LAT-04    PIC S9(3)V9(5) VALUE 51.99088.              
001800         05  SPT-PL-LONG-05   PIC S9(3)V9(5) VALUE 3.95805.               
001900         05  SPT-PL-LAT-05    PIC S9(3)V9(5) VALUE 51.95980.              
002000         05  SPT-PL-LONG-06   PIC S9(3)V9(5) VALUE 3.98431.               
002100         05  SPT-PL-LAT-06    PIC S9(3)V9(5) VALUE 51.91666.              
002200         05  SPT-PL-LONG-07   PIC S9(3)V9(5) VALUE 4.46901.               
002300         05  SPT-PL-LAT-07    PIC S9(3)V9(5) VALUE 51.82003.              
002400         05  SPT-PL-LONG-08   PIC S9(3)V9(5) VALUE 4.55084.               
002500         05  SPT-PL-LAT-08    PIC S9(3)V9(5) VALUE 51.64443.              
002600         05  SPT-PL-LONG-09   PIC S9(3)V9(5) VALUE 4.62900.               
002700         05  SPT-PL-LAT-09    PIC S9(3)V9(5) VALUE 51.66400.              
002800         05  SPT-PL-LONG-10   PIC S9(3)V9(5) VALUE 4.69875.               
002900         05  SPT-PL-LAT-10    PIC S9(3)V9(5) VALUE 51.83797.              
003000         05  SPT-PL-LONG-11   PIC S9(3)V9(5) VALUE 4.53820.               
003100         05  SPT-PL-LAT-11    PIC S9(3)V9(5) VALUE 51.91703.              
003200         05  SPT-PL-LONG-12   PIC S9(3)V9(5) VALUE 4.09365.               
003300         05  SPT-PL-LAT-12    PIC S9(3)V9(5) VALUE 51.98509.              
003400 01  SPT-PORT-POLYGON REDEFINES SPT-PORT-POLYGON-LOAD.                    
003500         05  SPT-POLY-VERTEX OCCURS 12 TIMES                              
003600                     INDEXED BY SPT-POLY-IDX.                             
003700                 10  SPT-POLY-LONG     PIC S9(3)V9(5).                    
003800                 10  SPT-POLY-LAT      PIC S9(3)V9(5).                    
